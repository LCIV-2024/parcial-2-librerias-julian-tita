000100***************************************************************** 00000100
000200* RESVCPY   -- RESERVATION LEDGER RECORD LAYOUT                   00000200
000300*             ONE ENTRY PER RESERVATION, CREATED ON 'R' AND       00000300
000400*             UPDATED IN PLACE ON THE MATCHING 'D'.               00000400
000500*             PRFX REPLACED BY CALLER FOR EACH USE OF THE RECORD. 00000500
000600***************************************************************** 00000600
000700* 1999-11-05  RSTOUT    LR-4471   ORIGINAL LEDGER LAYOUT          00000700
000800* 2001-02-19  DGRAY     LR-4512   ADDED RESV-LATE-FEE, STATUS     00000800
000900* 2004-06-08  RSTOUT    LR-4688   WIDENED TITLE TO 40 CHARACTERS  00000900
001000***************************************************************** 00001000
001100    10  PRFX-ID                  PIC 9(09).                       00001100
001200    10  PRFX-USER-ID             PIC 9(09).                       00001200
001300    10  PRFX-USER-NAME           PIC X(30).                       00001300
001400    10  PRFX-BOOK-ID             PIC 9(09).                       00001400
001500    10  PRFX-BOOK-TITLE          PIC X(40).                       00001500
001600    10  PRFX-RENTAL-DAYS         PIC 9(03).                       00001600
001700    10  PRFX-START-DATE          PIC 9(08).                       00001700
001800    10  PRFX-EXPECTED-RETURN     PIC 9(08).                       00001800
001900    10  PRFX-ACTUAL-RETURN       PIC 9(08).                       00001900
002000    10  PRFX-DAILY-RATE          PIC S9(05)V99.                   00002000
002100    10  PRFX-TOTAL-FEE           PIC S9(07)V99.                   00002100
002200    10  PRFX-LATE-FEE            PIC S9(07)V99.                   00002200
002300    10  PRFX-STATUS              PIC X(08).                       00002300
002400        88  PRFX-ACTIVE              VALUE 'ACTIVE'.              00002400
002500        88  PRFX-RETURNED            VALUE 'RETURNED'.            00002500
002600        88  PRFX-OVERDUE             VALUE 'OVERDUE'.             00002600
002700    10  FILLER                   PIC X(02).                       00002700
