000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  CALDAYS                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Stout                                              00000700
000800*                                                                 00000800
000900* GREGORIAN CALENDAR-DAY ARITHMETIC SUBROUTINE, CALLED FROM       00000900
001000* RESVBAT TO ADD A RENTAL PERIOD TO A START DATE AND TO FIND      00001000
001100* THE NUMBER OF CALENDAR DAYS BETWEEN TWO YYYYMMDD DATES.         00001100
001200* PROPER MONTH/YEAR ROLLOVER AND LEAP-YEAR RULES APPLY.           00001200
001300*                                                                 00001300
001400* CALD-FUNCTION = 'A'  ADD CALD-DAYS-IN DAYS TO CALD-BASE-DATE,   00001400
001500*                      RETURN CALD-RESULT-DATE.                   00001500
001600* CALD-FUNCTION = 'D'  SUBTRACT CALD-BASE-DATE FROM               00001600
001700*                      CALD-OTHER-DATE, RETURN CALD-RESULT-DAYS.  00001700
001800***************************************************************** 00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID.     CALDAYS.                                         00002000
002100 AUTHOR.         R STOUT.                                         00002100
002200 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00002200
002300 DATE-WRITTEN.   11/05/99.                                        00002300
002400 DATE-COMPILED.  11/05/99.                                        00002400
002500 SECURITY.       NON-CONFIDENTIAL.                                00002500
002600***************************************************************** 00002600
002700*                     C H A N G E   L O G                         00002700
002800*-----------------------------------------------------------------00002800
002900* 1999-11-05  RSTOUT    LR-4471  ORIGINAL ABSOLUTE-DAY ROUTINE,   00002900
003000*                                COVERS 1900-2099.                00003000
003100* 2000-01-18  RSTOUT    LR-4498  Y2K REVIEW - WINDOW CONFIRMED OK,00003100
003200*                                NO CENTURY-PIVOT LOGIC NEEDED.   00003200
003300* 2001-02-19  DGRAY     LR-4512  ADDED 'D' FUNCTION FOR DAYS-LATE 00003300
003400*                                ON RETURN TRANSACTIONS.          00003400
003500* 2003-07-24  DGRAY     LR-4601  HARDENED AGAINST BAD RETURN CODE.00003500
003600* 2008-03-11  PMENDES   LR-4812  NO LOGIC CHANGE - RECOMPILE ONLY.00003600
003700***************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 DATA DIVISION.                                                   00004400
004500 WORKING-STORAGE SECTION.                                         00004500
004600***************************************************************** 00004600
004700*    MONTH-LENGTH TABLE - COMMON YEAR LENGTHS, FEBRUARY BUMPED    00004700
004800*    BY ONE DAY IN 620-FIND-MONTH WHEN THE YEAR TESTS LEAP.       00004800
004900***************************************************************** 00004900
005000 01  WS-MONTH-LEN-COMMON.                                         00005000
005100     05  FILLER  PIC 9(02) VALUE 31.                              00005100
005200     05  FILLER  PIC 9(02) VALUE 28.                              00005200
005300     05  FILLER  PIC 9(02) VALUE 31.                              00005300
005400     05  FILLER  PIC 9(02) VALUE 30.                              00005400
005500     05  FILLER  PIC 9(02) VALUE 31.                              00005500
005600     05  FILLER  PIC 9(02) VALUE 30.                              00005600
005700     05  FILLER  PIC 9(02) VALUE 31.                              00005700
005800     05  FILLER  PIC 9(02) VALUE 31.                              00005800
005900     05  FILLER  PIC 9(02) VALUE 30.                              00005900
006000     05  FILLER  PIC 9(02) VALUE 31.                              00006000
006100     05  FILLER  PIC 9(02) VALUE 30.                              00006100
006200     05  FILLER  PIC 9(02) VALUE 31.                              00006200
006300 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-COMMON.            00006300
006400     05  WS-MONTH-LEN-ENTRY   PIC 9(02)  OCCURS 12 TIMES.         00006400
006500*                                                                 00006500
006600 01  WS-WORK-FLAGS.                                               00006600
006700     05  WS-LEAP-YEAR-SW      PIC X(01) VALUE 'N'.                00006700
006800         88  WS-IS-LEAP-YEAR      VALUE 'Y'.                      00006800
006900     05  WS-YEAR-DONE-SW      PIC X(01) VALUE 'N'.                00006900
007000         88  WS-YEAR-IS-DONE      VALUE 'Y'.                      00007000
007100     05  WS-MONTH-DONE-SW     PIC X(01) VALUE 'N'.                00007100
007200         88  WS-MONTH-IS-DONE     VALUE 'Y'.                      00007200
007300*                                                                 00007300
007400 01  WS-WORK-COUNTERS.                                            00007400
007500     05  WS-ABS-DAYS-1        PIC S9(09) COMP-3  VALUE 0.         00007500
007600     05  WS-ABS-DAYS-2        PIC S9(09) COMP-3  VALUE 0.         00007600
007700     05  WS-YEAR-SUB          PIC S9(04) COMP    VALUE 0.         00007700
007800     05  WS-MONTH-SUB         PIC S9(02) COMP    VALUE 0.         00007800
007900     05  WS-YEAR-LEN          PIC S9(03) COMP    VALUE 0.         00007900
008000     05  WS-MONTH-LEN         PIC S9(02) COMP    VALUE 0.         00008000
008100     05  WS-DAYS-LEFT         PIC S9(09) COMP-3  VALUE 0.         00008100
008200     05  WS-FULL-YEARS        PIC S9(04) COMP    VALUE 0.         00008200
008300     05  WS-DIVIDE-QUOT       PIC S9(04) COMP    VALUE 0.         00008300
008400     05  WS-REMAIN-4          PIC S9(04) COMP    VALUE 0.         00008400
008500     05  WS-REMAIN-100        PIC S9(04) COMP    VALUE 0.         00008500
008600     05  WS-REMAIN-400        PIC S9(04) COMP    VALUE 0.         00008600
008700*                                                                 00008700
008800*    WORKING COPY OF THE DATE BEING CONVERTED, BROKEN OUT BY      00008800
008900*    YEAR/MONTH/DAY FOR THE ABSOLUTE-DAY COMPUTATION.             00008900
009000 01  WS-CONVERT-DATE          PIC 9(08) VALUE 0.                  00009000
009100 01  WS-CONVERT-DATE-R REDEFINES WS-CONVERT-DATE.                 00009100
009200     05  WS-CONVERT-YEAR      PIC 9(04).                          00009200
009300     05  WS-CONVERT-MONTH     PIC 9(02).                          00009300
009400     05  WS-CONVERT-DAY       PIC 9(02).                          00009400
009500*                                                                 00009500
009600*    RETURN-CODE FIELD KEPT IN DISPLAY FORM FOR A DISPLAY-        00009600
009700*    STATEMENT TRACE, WITH A NUMERIC REDEFINE FOR COMPARISON -    00009700
009800*    SAME HABIT AS ABEND-TEST IN SAM3ABND.                        00009800
009900 01  WS-RC-DISPLAY             PIC X(04) VALUE '0000'.            00009900
010000 01  WS-RC-NUM REDEFINES WS-RC-DISPLAY PIC S9(07) COMP-3.         00010000
010100*                                                                 00010100
010200 LINKAGE SECTION.                                                 00010200
010300 01  CALDAYS-PARMS.                                               00010300
010400     05  CALD-FUNCTION         PIC X(01).                         00010400
010500         88  CALD-ADD-DAYS         VALUE 'A'.                     00010500
010600         88  CALD-DIFF-DAYS        VALUE 'D'.                     00010600
010700     05  CALD-BASE-DATE        PIC 9(08).                         00010700
010800     05  CALD-OTHER-DATE       PIC 9(08).                         00010800
010900     05  CALD-DAYS-IN          PIC S9(05) COMP-3.                 00010900
011000     05  CALD-RESULT-DATE      PIC 9(08).                         00011000
011100     05  CALD-RESULT-DAYS      PIC S9(07) COMP-3.                 00011100
011200     05  CALD-RETURN-CODE      PIC S9(04) COMP.                   00011200
011300***************************************************************** 00011300
011400 PROCEDURE DIVISION USING CALDAYS-PARMS.                          00011400
011500***************************************************************** 00011500
011600 000-MAIN.                                                        00011600
011700     MOVE 0 TO CALD-RETURN-CODE.                                  00011700
011800     EVALUATE TRUE                                                00011800
011900         WHEN CALD-ADD-DAYS                                       00011900
012000             PERFORM 100-ADD-DAYS THRU 100-EXIT                   00012000
012100         WHEN CALD-DIFF-DAYS                                      00012100
012200             PERFORM 200-DIFF-DAYS THRU 200-EXIT                  00012200
012300         WHEN OTHER                                               00012300
012400             MOVE 16 TO CALD-RETURN-CODE                          00012400
012500     END-EVALUATE.                                                00012500
012600     MOVE CALD-RETURN-CODE TO WS-RC-NUM.                          00012600
012700     GOBACK.                                                      00012700
012800*                                                                 00012800
012900 100-ADD-DAYS.                                                    00012900
013000     MOVE CALD-BASE-DATE TO WS-CONVERT-DATE.                      00013000
013100     PERFORM 500-DATE-TO-ABS-DAYS THRU 500-EXIT.                  00013100
013200     COMPUTE WS-ABS-DAYS-2 = WS-ABS-DAYS-1 + CALD-DAYS-IN.        00013200
013300     PERFORM 600-ABS-DAYS-TO-DATE THRU 600-EXIT.                  00013300
013400     MOVE WS-CONVERT-DATE TO CALD-RESULT-DATE.                    00013400
013500 100-EXIT.                                                        00013500
013600     EXIT.                                                        00013600
013700*                                                                 00013700
013800 200-DIFF-DAYS.                                                   00013800
013900     MOVE CALD-BASE-DATE TO WS-CONVERT-DATE.                      00013900
014000     PERFORM 500-DATE-TO-ABS-DAYS THRU 500-EXIT.                  00014000
014100     MOVE WS-ABS-DAYS-1 TO WS-ABS-DAYS-2.                         00014100
014200     MOVE CALD-OTHER-DATE TO WS-CONVERT-DATE.                     00014200
014300     PERFORM 500-DATE-TO-ABS-DAYS THRU 500-EXIT.                  00014300
014400     COMPUTE CALD-RESULT-DAYS = WS-ABS-DAYS-1 - WS-ABS-DAYS-2.    00014400
014500 200-EXIT.                                                        00014500
014600     EXIT.                                                        00014600
014700*                                                                 00014700
014800*    CONVERTS WS-CONVERT-DATE (YYYYMMDD) TO AN ABSOLUTE DAY       00014800
014900*    COUNT IN WS-ABS-DAYS-1, COUNTING FROM 0001-01-01.            00014900
015000 500-DATE-TO-ABS-DAYS.                                            00015000
015100     PERFORM 550-TEST-LEAP-YEAR THRU 550-EXIT.                    00015100
015200     COMPUTE WS-FULL-YEARS = WS-CONVERT-YEAR - 1.                 00015200
015300     COMPUTE WS-ABS-DAYS-1 =                                      00015300
015400         (WS-FULL-YEARS * 365) + (WS-FULL-YEARS / 4)              00015400
015500             - (WS-FULL-YEARS / 100) + (WS-FULL-YEARS / 400).     00015500
015600     MOVE WS-CONVERT-DAY TO WS-DAYS-LEFT.                         00015600
015700     MOVE 1 TO WS-MONTH-SUB.                                      00015700
015800     PERFORM 520-ADD-MONTH-DAYS THRU 520-EXIT                     00015800
015900         UNTIL WS-MONTH-SUB >= WS-CONVERT-MONTH.                  00015900
016000     COMPUTE WS-ABS-DAYS-1 = WS-ABS-DAYS-1 + WS-DAYS-LEFT.        00016000
016100 500-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300*                                                                 00016300
016400 520-ADD-MONTH-DAYS.                                              00016400
016500     ADD WS-MONTH-LEN-ENTRY(WS-MONTH-SUB) TO WS-DAYS-LEFT.        00016500
016600     IF WS-MONTH-SUB = 2 AND WS-IS-LEAP-YEAR                      00016600
016700         ADD 1 TO WS-DAYS-LEFT                                    00016700
016800     END-IF.                                                      00016800
016900     ADD 1 TO WS-MONTH-SUB.                                       00016900
017000 520-EXIT.                                                        00017000
017100     EXIT.                                                        00017100
017200*                                                                 00017200
017300*    CONVERTS AN ABSOLUTE DAY COUNT IN WS-ABS-DAYS-2 BACK TO      00017300
017400*    A YYYYMMDD DATE IN WS-CONVERT-DATE.                          00017400
017500 600-ABS-DAYS-TO-DATE.                                            00017500
017600     MOVE 1 TO WS-YEAR-SUB.                                       00017600
017700     MOVE WS-ABS-DAYS-2 TO WS-DAYS-LEFT.                          00017700
017800     MOVE 'N' TO WS-YEAR-DONE-SW.                                 00017800
017900     PERFORM 610-FIND-YEAR THRU 610-EXIT                          00017900
018000         UNTIL WS-YEAR-IS-DONE.                                   00018000
018100     MOVE WS-YEAR-SUB TO WS-CONVERT-YEAR.                         00018100
018200     MOVE 1 TO WS-MONTH-SUB.                                      00018200
018300     MOVE 'N' TO WS-MONTH-DONE-SW.                                00018300
018400     PERFORM 620-FIND-MONTH THRU 620-EXIT                         00018400
018500         UNTIL WS-MONTH-IS-DONE.                                  00018500
018600     MOVE WS-MONTH-SUB TO WS-CONVERT-MONTH.                       00018600
018700     MOVE WS-DAYS-LEFT TO WS-CONVERT-DAY.                         00018700
018800 600-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000*                                                                 00019000
019100 610-FIND-YEAR.                                                   00019100
019200     MOVE WS-YEAR-SUB TO WS-CONVERT-YEAR.                         00019200
019300     PERFORM 550-TEST-LEAP-YEAR THRU 550-EXIT.                    00019300
019400     IF WS-IS-LEAP-YEAR                                           00019400
019500         MOVE 366 TO WS-YEAR-LEN                                  00019500
019600     ELSE                                                         00019600
019700         MOVE 365 TO WS-YEAR-LEN                                  00019700
019800     END-IF.                                                      00019800
019900     IF WS-DAYS-LEFT > WS-YEAR-LEN                                00019900
020000         SUBTRACT WS-YEAR-LEN FROM WS-DAYS-LEFT                   00020000
020100         ADD 1 TO WS-YEAR-SUB                                     00020100
020200     ELSE                                                         00020200
020300         MOVE 'Y' TO WS-YEAR-DONE-SW                              00020300
020400     END-IF.                                                      00020400
020500 610-EXIT.                                                        00020500
020600     EXIT.                                                        00020600
020700*                                                                 00020700
020800 620-FIND-MONTH.                                                  00020800
020900     MOVE WS-MONTH-LEN-ENTRY(WS-MONTH-SUB) TO WS-MONTH-LEN.       00020900
021000     IF WS-MONTH-SUB = 2 AND WS-IS-LEAP-YEAR                      00021000
021100         ADD 1 TO WS-MONTH-LEN                                    00021100
021200     END-IF.                                                      00021200
021300     IF WS-DAYS-LEFT > WS-MONTH-LEN                               00021300
021400         SUBTRACT WS-MONTH-LEN FROM WS-DAYS-LEFT                  00021400
021500         ADD 1 TO WS-MONTH-SUB                                    00021500
021600     ELSE                                                         00021600
021700         MOVE 'Y' TO WS-MONTH-DONE-SW                             00021700
021800     END-IF.                                                      00021800
021900 620-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100*                                                                 00022100
022200*    LEAP-YEAR TEST AGAINST WS-CONVERT-YEAR. NO INTRINSIC         00022200
022300*    FUNCTIONS - PLAIN DIVIDE/REMAINDER PER SHOP STANDARDS.       00022300
022400 550-TEST-LEAP-YEAR.                                              00022400
022500     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 00022500
022600     DIVIDE WS-CONVERT-YEAR BY 4                                  00022600
022700         GIVING WS-DIVIDE-QUOT REMAINDER WS-REMAIN-4.             00022700
022800     IF WS-REMAIN-4 = 0                                           00022800
022900         DIVIDE WS-CONVERT-YEAR BY 100                            00022900
023000             GIVING WS-DIVIDE-QUOT REMAINDER WS-REMAIN-100        00023000
023100         IF WS-REMAIN-100 NOT = 0                                 00023100
023200             MOVE 'Y' TO WS-LEAP-YEAR-SW                          00023200
023300         ELSE                                                     00023300
023400             DIVIDE WS-CONVERT-YEAR BY 400                        00023400
023500                 GIVING WS-DIVIDE-QUOT REMAINDER WS-REMAIN-400    00023500
023600             IF WS-REMAIN-400 = 0                                 00023600
023700                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00023700
023800             END-IF                                               00023800
023900         END-IF                                                   00023900
024000     END-IF.                                                      00024000
024100 550-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
