000100***************************************************************** 00000100
000200* BOOKCPY   -- CATALOG / BOOK MASTER RECORD LAYOUT                00000200
000300*             ONE ENTRY PER TITLE HELD BY THE BRANCH.             00000300
000400*             PRFX REPLACED BY CALLER FOR EACH USE OF THE RECORD. 00000400
000500***************************************************************** 00000500
000600* 1999-11-03  RSTOUT    LR-4471   ORIGINAL CATALOG LAYOUT         00000600
000700* 2001-02-19  DGRAY     LR-4512   ADDED BOOK-AVAIL-QTY COUNTER    00000700
000800* 2004-06-08  RSTOUT    LR-4688   WIDENED TITLE TO 40 CHARACTERS  00000800
000900***************************************************************** 00000900
001000    10  PRFX-EXTERNAL-ID         PIC 9(09).                       00001000
001100    10  PRFX-TITLE               PIC X(40).                       00001100
001200    10  PRFX-PRICE               PIC S9(05)V99.                   00001200
001300    10  PRFX-STOCK-QTY           PIC 9(04).                       00001300
001400    10  PRFX-AVAIL-QTY           PIC 9(04).                       00001400
001500    10  FILLER                   PIC X(02).                       00001500
