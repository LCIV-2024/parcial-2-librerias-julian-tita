000100***************************************************************** 00000100
000200* TRANCPY   -- RESERVATION / RETURN TRANSACTION RECORD LAYOUT     00000200
000300*             ARRIVAL-ORDER FEED, ONE RECORD PER EVENT.           00000300
000400*             'R' = NEW RESERVATION   'D' = RETURN (DEVOLUCION)   00000400
000500***************************************************************** 00000500
000600* 1999-11-03  RSTOUT    LR-4471   ORIGINAL TRANSACTION LAYOUT     00000600
000700***************************************************************** 00000700
000800* NOTE -- TYPE(1)+RESV-ID(9)+USER-ID(9)+BOOK-ID(9)+DAYS(3)+       00000800
000900*         DATE(8) FILLS THE 39-BYTE RECORD EXACTLY.  NO FILLER    00000900
001000*         PAD IS AVAILABLE ON THIS LAYOUT.                        00001000
001100***************************************************************** 00001100
001200    10  PRFX-TYPE                PIC X(01).                       00001200
001300        88  PRFX-IS-RESERVE          VALUE 'R'.                   00001300
001400        88  PRFX-IS-RETURN           VALUE 'D'.                   00001400
001500    10  PRFX-RESV-ID             PIC 9(09).                       00001500
001600    10  PRFX-USER-ID             PIC 9(09).                       00001600
001700    10  PRFX-BOOK-ID             PIC 9(09).                       00001700
001800    10  PRFX-RENTAL-DAYS         PIC 9(03).                       00001800
001900    10  PRFX-DATE                PIC 9(08).                       00001900
