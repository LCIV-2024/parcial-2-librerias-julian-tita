000100***************************************************************** 00000100
000200* USERCPY   -- BORROWER / PATRON MASTER RECORD LAYOUT             00000200
000300*             SORTED BY USER-ID ON THE MASTER FEED.               00000300
000400*             PRFX REPLACED BY CALLER FOR EACH USE OF THE RECORD. 00000400
000500***************************************************************** 00000500
000600* 1999-11-03  RSTOUT    LR-4471   ORIGINAL BORROWER LAYOUT        00000600
000700* 2003-07-22  DGRAY     LR-4601   ADDED EMAIL ADDRESS FIELD       00000700
000800***************************************************************** 00000800
000900* NOTE -- NAME(30)+EMAIL(40)+ID(9) FILLS THE 79-BYTE RECORD       00000900
001000*         EXACTLY.  NO FILLER PAD IS AVAILABLE ON THIS LAYOUT.    00001000
001100***************************************************************** 00001100
001200    10  PRFX-ID                  PIC 9(09).                       00001200
001300    10  PRFX-NAME                PIC X(30).                       00001300
001400    10  PRFX-EMAIL               PIC X(40).                       00001400
