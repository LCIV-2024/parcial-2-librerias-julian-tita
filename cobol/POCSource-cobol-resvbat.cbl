000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  RESVBAT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* NIGHTLY BATCH DRIVER FOR THE BRANCH RESERVATION LEDGER.  LOADS  00000900
001000* THE BOOK AND BORROWER MASTERS INTO MEMORY, THEN APPLIES THE     00001000
001100* DAY'S TRANSACTION FEED (NEW RESERVATIONS AND RETURNS) AGAINST   00001100
001200* THEM, WRITING AN UPDATED RESERVATION LEDGER AND AN UPDATED BOOK 00001200
001300* MASTER, PLUS A SUMMARY REPORT WITH CONTROL TOTALS.              00001300
001400*                                                                 00001400
001500* TRANSACTION FILE RECORD DESCRIPTION (TRANCPY) -                 00001500
001600*     0    1    1    2    2    3    3                             00001600
001700* ....5....0....5....0....5....0....5                             00001700
001800* R-FLAG RESV-ID   USER-ID   BOOK-ID  DAYS DATE                   00001800
001900*   X     9(9)      9(9)      9(9)    9(3) 9(8)                   00001900
002000*                                                                 00002000
002100* 'R' = NEW RESERVATION, 'D' = RETURN (DEVOLUCION).  ANY OTHER    00002100
002200* FLAG VALUE IS REJECTED AND LOGGED TO THE REPORT'S REJECT        00002200
002300* SECTION WITH A REASON.                                          00002300
002400***************************************************************** 00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600 PROGRAM-ID.     RESVBAT.                                         00002600
002700 AUTHOR.         D STOUT.                                         00002700
002800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00002800
002900 DATE-WRITTEN.   11/03/99.                                        00002900
003000 DATE-COMPILED.  11/03/99.                                        00003000
003100 SECURITY.       NON-CONFIDENTIAL.                                00003100
003200***************************************************************** 00003200
003300*                     C H A N G E   L O G                         00003300
003400*-----------------------------------------------------------------00003400
003500* 1999-11-03  RSTOUT    LR-4471  ORIGINAL RESERVATION BATCH,      00003500
003600*                                REBUILT FROM THE OLD CARD-SHOP   00003600
003700*                                CUSTOMER-UPDATE SKELETON.        00003700
003800* 2000-01-18  RSTOUT    LR-4498  Y2K REVIEW - PROCESSING DATE     00003800
003900*                                NOW WINDOWED THROUGH CENTURY.    00003900
004000* 2001-02-19  DGRAY     LR-4512  ADDED RETURN PROCESSING, LATE    00004000
004100*                                FEE CALCULATION, OVERDUE SCAN.   00004100
004200* 2003-07-24  DGRAY     LR-4601  REJECT REASONS NOW PRINTED ON    00004200
004300*                                THE RUN REPORT INSTEAD OF JUST   00004300
004400*                                BEING COUNTED.                   00004400
004500* 2004-06-08  RSTOUT    LR-4688  WIDENED BOOK/USER NAME FIELDS    00004500
004600*                                TO MATCH THE ENLARGED MASTERS.   00004600
004700* 2008-03-11  PMENDES   LR-4812  CONVERTED BOOK/USER/RESV WORK    00004700
004800*                                TABLES TO OCCURS DEPENDING ON,   00004800
004900*                                NO LOGIC CHANGE.                 00004900
005000***************************************************************** 00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900     SELECT BOOKS-FILE   ASSIGN TO BOOKIN                         00005900
006000            ORGANIZATION IS LINE SEQUENTIAL                       00006000
006100            FILE STATUS  IS WS-BOOKS-STATUS.                      00006100
006200     SELECT USERS-FILE   ASSIGN TO USERSIN                        00006200
006300            ORGANIZATION IS LINE SEQUENTIAL                       00006300
006400            FILE STATUS  IS WS-USERS-STATUS.                      00006400
006500     SELECT TRANS-FILE   ASSIGN TO TRANSIN                        00006500
006600            ORGANIZATION IS LINE SEQUENTIAL                       00006600
006700            FILE STATUS  IS WS-TRANS-STATUS.                      00006700
006800     SELECT RESVOUT-FILE ASSIGN TO RESVOUT                        00006800
006900            ORGANIZATION IS LINE SEQUENTIAL                       00006900
007000            FILE STATUS  IS WS-RESVOUT-STATUS.                    00007000
007100     SELECT BOOKOUT-FILE ASSIGN TO BOOKOUT                        00007100
007200            ORGANIZATION IS LINE SEQUENTIAL                       00007200
007300            FILE STATUS  IS WS-BOOKOUT-STATUS.                    00007300
007400     SELECT RPTOUT-FILE  ASSIGN TO RPTOUT                         00007400
007500            ORGANIZATION IS LINE SEQUENTIAL                       00007500
007600            FILE STATUS  IS WS-RPTOUT-STATUS.                     00007600
007700***************************************************************** 00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000*                                                                 00008000
008100 FD  BOOKS-FILE                                                   00008100
008200     RECORDING MODE IS F.                                         00008200
008300 01  BOOKS-REC.                                                   00008300
008400     COPY BOOKCPY REPLACING ==PRFX== BY ==BKIN==.                 00008400
008500*                                                                 00008500
008600 FD  USERS-FILE                                                   00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  USERS-REC.                                                   00008800
008900     COPY USERCPY REPLACING ==PRFX== BY ==USRIN==.                00008900
009000*                                                                 00009000
009100 FD  TRANS-FILE                                                   00009100
009200     RECORDING MODE IS F.                                         00009200
009300 01  TRANS-REC.                                                   00009300
009400     COPY TRANCPY REPLACING ==PRFX== BY ==TRIN==.                 00009400
009500*                                                                 00009500
009600 FD  RESVOUT-FILE                                                 00009600
009700     RECORDING MODE IS F.                                         00009700
009800 01  RESVOUT-REC.                                                 00009800
009900     COPY RESVCPY REPLACING ==PRFX== BY ==RSOUT==.                00009900
010000*                                                                 00010000
010100 FD  BOOKOUT-FILE                                                 00010100
010200     RECORDING MODE IS F.                                         00010200
010300 01  BOOKOUT-REC.                                                 00010300
010400     COPY BOOKCPY REPLACING ==PRFX== BY ==BKOUT==.                00010400
010500*                                                                 00010500
010600 FD  RPTOUT-FILE                                                  00010600
010700     RECORDING MODE IS F.                                         00010700
010800 01  RPTOUT-REC                  PIC X(132).                      00010800
010900***************************************************************** 00010900
011000 WORKING-STORAGE SECTION.                                         00011000
011100***************************************************************** 00011100
011200*    FILE STATUS AND EOF/FOUND SWITCHES - ALL STANDALONE,         00011200
011300*    DECLARED AT THE 77 LEVEL PER SHOP STANDARD.                  00011300
011400*                                                                 00011400
011500 77  WS-BOOKS-STATUS             PIC X(02) VALUE SPACES.          00011500
011600 77  WS-USERS-STATUS             PIC X(02) VALUE SPACES.          00011600
011700 77  WS-TRANS-STATUS             PIC X(02) VALUE SPACES.          00011700
011800 77  WS-RESVOUT-STATUS           PIC X(02) VALUE SPACES.          00011800
011900 77  WS-BOOKOUT-STATUS           PIC X(02) VALUE SPACES.          00011900
012000 77  WS-RPTOUT-STATUS            PIC X(02) VALUE SPACES.          00012000
012100*                                                                 00012100
012200 77  WS-BOOKS-EOF-SW             PIC X(01) VALUE 'N'.             00012200
012300     88  WS-BOOKS-EOF                VALUE 'Y'.                   00012300
012400 77  WS-USERS-EOF-SW             PIC X(01) VALUE 'N'.             00012400
012500     88  WS-USERS-EOF                VALUE 'Y'.                   00012500
012600 77  WS-TRANS-EOF-SW             PIC X(01) VALUE 'N'.             00012600
012700     88  WS-TRANS-EOF                VALUE 'Y'.                   00012700
012800 77  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.             00012800
012900     88  WS-BOOK-FOUND                VALUE 'Y'.                  00012900
013000 77  WS-USER-FOUND-SW            PIC X(01) VALUE 'N'.             00013000
013100     88  WS-USER-FOUND                VALUE 'Y'.                  00013100
013200 77  WS-RESV-FOUND-SW            PIC X(01) VALUE 'N'.             00013200
013300     88  WS-RESV-FOUND                VALUE 'Y'.                  00013300
013400 77  WS-TRAN-OK-SW               PIC X(01) VALUE 'Y'.             00013400
013500     88  WS-TRAN-OK                   VALUE 'Y'.                  00013500
013600 77  WS-STOCK-UPDATE-OK-SW       PIC X(01) VALUE 'Y'.             00013600
013700     88  WS-STOCK-UPDATE-OK           VALUE 'Y'.                  00013700
013800*                                                                 00013800
013900*    TABLE SIZES AND WORK COUNTERS - COMP PER SHOP STANDARD.      00013900
014000*                                                                 00014000
014100 77  BOOK-TBL-COUNT              PIC 9(04) COMP     VALUE 0.      00014100
014200 77  USER-TBL-COUNT              PIC 9(04) COMP     VALUE 0.      00014200
014300 77  RESV-TBL-COUNT              PIC 9(04) COMP     VALUE 0.      00014300
014400 77  WS-NEXT-RESV-ID             PIC S9(09) COMP-3  VALUE 0.      00014400
014500 77  WS-DAYS-LATE                PIC S9(07) COMP-3  VALUE 0.      00014500
014600 77  WS-BOOK-LOOKUP-ID           PIC 9(09)          VALUE 0.      00014600
014700 77  WS-USER-LOOKUP-ID           PIC 9(09)          VALUE 0.      00014700
014800 77  WS-NEW-STOCK-QTY            PIC 9(04) COMP     VALUE 0.      00014800
014900 77  WS-RESERVED-QTY             PIC 9(04) COMP     VALUE 0.      00014900
015000 77  WS-REJECT-REASON            PIC X(30)          VALUE SPACES. 00015000
015100*                                                                 00015100
015200*    CONTROL-TOTAL ACCUMULATORS, PRINTED AT END OF JOB.           00015200
015300*                                                                 00015300
015400 77  NUM-RESV-CREATED            PIC S9(07) COMP-3  VALUE 0.      00015400
015500 77  NUM-RETURN-ONTIME           PIC S9(07) COMP-3  VALUE 0.      00015500
015600 77  NUM-RETURN-OVERDUE          PIC S9(07) COMP-3  VALUE 0.      00015600
015700 77  NUM-REJECTS                 PIC S9(07) COMP-3  VALUE 0.      00015700
015800 77  WS-TOTAL-FEES               PIC S9(09)V99 COMP-3 VALUE 0.    00015800
015900 77  WS-TOTAL-LATE-FEES          PIC S9(09)V99 COMP-3 VALUE 0.    00015900
016000*                                                                 00016000
016100*    RUN DATE, WINDOWED TO FOUR-DIGIT YEAR (SEE 050-GET-          00016100
016200*    PROCESS-DATE).  REDEFINED FOR COMPONENT ACCESS, SAME         00016200
016300*    HABIT AS THE OLD CUST-REC-TYPE BREAKOUTS.                    00016300
016400*                                                                 00016400
016500 01  WS-CURRENT-DATE-6           PIC 9(06) VALUE 0.               00016500
016600 01  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.              00016600
016700     10  WS-CD6-YY               PIC 9(02).                       00016700
016800     10  WS-CD6-MM               PIC 9(02).                       00016800
016900     10  WS-CD6-DD               PIC 9(02).                       00016900
017000*                                                                 00017000
017100 01  WS-PROCESS-DATE             PIC 9(08) VALUE 0.               00017100
017200 01  WS-PROCESS-DATE-R REDEFINES WS-PROCESS-DATE.                 00017200
017300     10  WS-PD-CENTURY           PIC 9(02).                       00017300
017400     10  WS-PD-YY                PIC 9(02).                       00017400
017500     10  WS-PD-MM                PIC 9(02).                       00017500
017600     10  WS-PD-DD                PIC 9(02).                       00017600
017700*                                                                 00017700
017800*    DIAGNOSTIC RETURN-CODE TRACE - SAME REDEFINES HABIT AS       00017800
017900*    ABEND-TEST/ABEND-TEST-N IN THE OLD CARD-SHOP PROTOTYPE.      00017900
018000*                                                                 00018000
018100 01  WS-RETURN-CODE-DISPLAY      PIC X(04) VALUE '0000'.          00018100
018200 01  WS-RETURN-CODE-NUM REDEFINES WS-RETURN-CODE-DISPLAY          00018200
018300                                 PIC S9(07) COMP-3.               00018300
018400***************************************************************** 00018400
018500*    CALL-LINKAGE WORK AREA FOR THE CALDAYS DATE SUBROUTINE.      00018500
018600*    LAYOUT MUST STAY BYTE-FOR-BYTE WITH CALDAYS-PARMS IN         00018600
018700*    CALDAYS - NO FILLER PAD ADDED HERE SO THE TWO STAY           00018700
018800*    ALIGNED ON THE CALL.                                         00018800
018900***************************************************************** 00018900
019000 01  CALDAYS-LINKAGE.                                             00019000
019100     05  CALD-FUNCTION           PIC X(01).                       00019100
019200     05  CALD-BASE-DATE          PIC 9(08).                       00019200
019300     05  CALD-OTHER-DATE         PIC 9(08).                       00019300
019400     05  CALD-DAYS-IN            PIC S9(05) COMP-3.               00019400
019500     05  CALD-RESULT-DATE        PIC 9(08).                       00019500
019600     05  CALD-RESULT-DAYS        PIC S9(07) COMP-3.               00019600
019700     05  CALD-RETURN-CODE        PIC S9(04) COMP.                 00019700
019800***************************************************************** 00019800
019900*    IN-MEMORY BOOK, BORROWER AND RESERVATION TABLES.  BOOK AND   00019900
020000*    BORROWER ARE LOADED SORTED FROM THE MASTER FEEDS AND         00020000
020100*    SEARCHED BY SEARCH ALL; THE RESERVATION LEDGER IS BUILT      00020100
020200*    AS THE RUN PROGRESSES AND SEARCHED SERIALLY.                 00020200
020300***************************************************************** 00020300
020400 01  BOOK-TABLE.                                                  00020400
020500     05  BOOK-TBL-ENTRY OCCURS 1 TO 2000 TIMES                    00020500
020600             DEPENDING ON BOOK-TBL-COUNT                          00020600
020700             ASCENDING KEY IS BOOK-TBL-EXTERNAL-ID                00020700
020800             INDEXED BY BOOK-TBL-IDX.                             00020800
020900         COPY BOOKCPY REPLACING ==PRFX== BY ==BOOK-TBL==.         00020900
021000*                                                                 00021000
021100 01  USER-TABLE.                                                  00021100
021200     05  USER-TBL-ENTRY OCCURS 1 TO 5000 TIMES                    00021200
021300             DEPENDING ON USER-TBL-COUNT                          00021300
021400             ASCENDING KEY IS USER-TBL-ID                         00021400
021500             INDEXED BY USER-TBL-IDX.                             00021500
021600         COPY USERCPY REPLACING ==PRFX== BY ==USER-TBL==.         00021600
021700*                                                                 00021700
021800 01  RESV-TABLE.                                                  00021800
021900     05  RESV-TBL-ENTRY OCCURS 1 TO 5000 TIMES                    00021900
022000             DEPENDING ON RESV-TBL-COUNT                          00022000
022100             INDEXED BY RESV-TBL-IDX.                             00022100
022200         COPY RESVCPY REPLACING ==PRFX== BY ==RESV-TBL==.         00022200
022300*                                                                 00022300
022400 01  WS-TRAN-REC.                                                 00022400
022500     COPY TRANCPY REPLACING ==PRFX== BY ==TRAN==.                 00022500
022600***************************************************************** 00022600
022700*                 R E P O R T   L I N E S                         00022700
022800***************************************************************** 00022800
022900 01  RPT-BLANK-LINE.                                              00022900
023000     05  FILLER                  PIC X(132) VALUE SPACES.         00023000
023100*                                                                 00023100
023200 01  RPT-HEADER1.                                                 00023200
023300     05  FILLER                  PIC X(45) VALUE                  00023300
023400             'LIBRARY RESERVATION AND RENTAL-FEE LEDGER -'.       00023400
023500     05  FILLER                  PIC X(14)                        00023500
023600              VALUE 'RUN DATE: '.                                 00023600
023700     05  RPT-HDR-MM               PIC 99.                         00023700
023800     05  FILLER                  PIC X VALUE '/'.                 00023800
023900     05  RPT-HDR-DD               PIC 99.                         00023900
024000     05  FILLER                  PIC X VALUE '/'.                 00024000
024100     05  RPT-HDR-YYYY             PIC 9999.                       00024100
024200     05  FILLER                  PIC X(63) VALUE SPACES.          00024200
024300*                                                                 00024300
024400 01  RPT-DETAIL-HDR1.                                             00024400
024500     05  FILLER                  PIC X(40)                        00024500
024600              VALUE 'RESERVATIONS AND RETURNS PROCESSED'.         00024600
024700     05  FILLER                  PIC X(92) VALUE SPACES.          00024700
024800*                                                                 00024800
024900 01  RPT-DETAIL-HDR2.                                             00024900
025000     05  FILLER                  PIC X(11) VALUE 'RESV-ID'.       00025000
025100     05  FILLER                  PIC X(32) VALUE 'USER NAME'.     00025100
025200     05  FILLER                  PIC X(42) VALUE 'BOOK TITLE'.    00025200
025300     05  FILLER                  PIC X(10) VALUE 'STATUS'.        00025300
025400     05  FILLER                  PIC X(11) VALUE 'TOTAL FEE'.     00025400
025500     05  FILLER                  PIC X(11) VALUE 'LATE FEE'.      00025500
025600     05  FILLER                  PIC X(15) VALUE SPACES.          00025600
025700*                                                                 00025700
025800 01  RPT-DETAIL-HDR3.                                             00025800
025900     05  FILLER                  PIC X(117) VALUE ALL '-'.        00025900
026000     05  FILLER                  PIC X(15) VALUE SPACES.          00026000
026100*                                                                 00026100
026200 01  RPT-DETAIL-LINE.                                             00026200
026300     05  RPT-DTL-RESV-ID          PIC ZZZZZZZZ9.                  00026300
026400     05  FILLER                  PIC X(02) VALUE SPACES.          00026400
026500     05  RPT-DTL-USER-NAME        PIC X(30).                      00026500
026600     05  FILLER                  PIC X(02) VALUE SPACES.          00026600
026700     05  RPT-DTL-BOOK-TITLE       PIC X(40).                      00026700
026800     05  FILLER                  PIC X(02) VALUE SPACES.          00026800
026900     05  RPT-DTL-STATUS           PIC X(08).                      00026900
027000     05  FILLER                  PIC X(02) VALUE SPACES.          00027000
027100     05  RPT-DTL-TOTAL-FEE        PIC ZZ,ZZ9.99.                  00027100
027200     05  FILLER                  PIC X(02) VALUE SPACES.          00027200
027300     05  RPT-DTL-LATE-FEE         PIC ZZ,ZZ9.99.                  00027300
027400     05  FILLER                  PIC X(17) VALUE SPACES.          00027400
027500*                                                                 00027500
027600 01  RPT-REJECT-HDR1.                                             00027600
027700     05  FILLER                  PIC X(40)                        00027700
027800              VALUE 'TRANSACTIONS REJECTED'.                      00027800
027900     05  FILLER                  PIC X(92) VALUE SPACES.          00027900
028000*                                                                 00028000
028100 01  RPT-REJECT-HDR2.                                             00028100
028200     05  FILLER                  PIC X(3)  VALUE 'TYP'.           00028200
028300     05  FILLER                  PIC X(13) VALUE 'RESV-ID'.       00028300
028400     05  FILLER                  PIC X(13) VALUE 'USER-ID'.       00028400
028500     05  FILLER                  PIC X(13) VALUE 'BOOK-ID'.       00028500
028600     05  FILLER                  PIC X(90) VALUE 'REASON'.        00028600
028700*                                                                 00028700
028800 01  RPT-REJECT-LINE.                                             00028800
028900     05  FILLER                  PIC X(02) VALUE SPACES.          00028900
029000     05  RPT-REJ-TYPE             PIC X(01).                      00029000
029100     05  FILLER                  PIC X(02) VALUE SPACES.          00029100
029200     05  RPT-REJ-RESV-ID          PIC ZZZZZZZZ9.                  00029200
029300     05  FILLER                  PIC X(02) VALUE SPACES.          00029300
029400     05  RPT-REJ-USER-ID          PIC ZZZZZZZZ9.                  00029400
029500     05  FILLER                  PIC X(02) VALUE SPACES.          00029500
029600     05  RPT-REJ-BOOK-ID          PIC ZZZZZZZZ9.                  00029600
029700     05  FILLER                  PIC X(02) VALUE SPACES.          00029700
029800     05  RPT-REJ-REASON           PIC X(30).                      00029800
029900     05  FILLER                  PIC X(64) VALUE SPACES.          00029900
030000*                                                                 00030000
030100 01  RPT-OVERDUE-HDR1.                                            00030100
030200     05  FILLER                  PIC X(40)                        00030200
030300              VALUE 'ACTIVE RESERVATIONS PAST EXPECTED RETURN'.   00030300
030400     05  FILLER                  PIC X(92) VALUE SPACES.          00030400
030500*                                                                 00030500
030600 01  RPT-OVERDUE-HDR2.                                            00030600
030700     05  FILLER                  PIC X(11) VALUE 'RESV-ID'.       00030700
030800     05  FILLER                  PIC X(32) VALUE 'USER NAME'.     00030800
030900     05  FILLER                  PIC X(42) VALUE 'BOOK TITLE'.    00030900
031000     05  FILLER                  PIC X(10) VALUE 'EXP RETURN'.    00031000
031100     05  FILLER                  PIC X(37) VALUE 'DAYS OVERDUE'.  00031100
031200*                                                                 00031200
031300 01  RPT-OVERDUE-LINE.                                            00031300
031400     05  RPT-OVD-RESV-ID          PIC ZZZZZZZZ9.                  00031400
031500     05  FILLER                  PIC X(02) VALUE SPACES.          00031500
031600     05  RPT-OVD-USER-NAME        PIC X(30).                      00031600
031700     05  FILLER                  PIC X(02) VALUE SPACES.          00031700
031800     05  RPT-OVD-BOOK-TITLE       PIC X(40).                      00031800
031900     05  FILLER                  PIC X(02) VALUE SPACES.          00031900
032000     05  RPT-OVD-EXP-RETURN       PIC 9(08).                      00032000
032100     05  FILLER                  PIC X(02) VALUE SPACES.          00032100
032200     05  RPT-OVD-DAYS-LATE        PIC ZZZ9.                       00032200
032300     05  FILLER                  PIC X(33) VALUE SPACES.          00032300
032400*                                                                 00032400
032500 01  RPT-TOTALS-HDR1.                                             00032500
032600     05  FILLER                  PIC X(40)                        00032600
032700              VALUE 'CONTROL TOTALS'.                             00032700
032800     05  FILLER                  PIC X(92) VALUE SPACES.          00032800
032900*                                                                 00032900
033000 01  RPT-TOTALS-COUNT-LINE.                                       00033000
033100     05  RPT-TOT-LABEL            PIC X(30) VALUE SPACES.         00033100
033200     05  FILLER                  PIC X(04) VALUE SPACES.          00033200
033300     05  RPT-TOT-COUNT            PIC ZZZ,ZZZ,ZZ9.                00033300
033400     05  FILLER                  PIC X(87) VALUE SPACES.          00033400
033500*                                                                 00033500
033600 01  RPT-TOTALS-MONEY-LINE.                                       00033600
033700     05  RPT-TOT-MONEY-LABEL      PIC X(30) VALUE SPACES.         00033700
033800     05  FILLER                  PIC X(04) VALUE SPACES.          00033800
033900     05  RPT-TOT-MONEY            PIC Z,ZZZ,ZZ9.99.               00033900
034000     05  FILLER                  PIC X(86) VALUE SPACES.          00034000
034100***************************************************************** 00034100
034200 PROCEDURE DIVISION.                                              00034200
034300***************************************************************** 00034300
034400*                                                                 00034400
034500 000-MAIN.                                                        00034500
034600     PERFORM 050-GET-PROCESS-DATE THRU 050-EXIT.                  00034600
034700     PERFORM 600-OPEN-FILES       THRU 600-EXIT.                  00034700
034800*                                                                 00034800
034900     PERFORM 500-LOAD-BOOK-TABLE  THRU 500-EXIT                   00034900
035000         UNTIL WS-BOOKS-EOF.                                      00035000
035100     PERFORM 550-LOAD-USER-TABLE  THRU 550-EXIT                   00035100
035200         UNTIL WS-USERS-EOF.                                      00035200
035300*                                                                 00035300
035400     PERFORM 800-INIT-REPORT      THRU 800-EXIT.                  00035400
035500*                                                                 00035500
035600     PERFORM 120-READ-TRANS-FILE  THRU 120-EXIT.                  00035600
035700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00035700
035800         UNTIL WS-TRANS-EOF.                                      00035800
035900*                                                                 00035900
036000     PERFORM 900-WRITE-RESV-TABLE THRU 900-EXIT.                  00036000
036100     PERFORM 910-WRITE-BOOK-TABLE THRU 910-EXIT.                  00036100
036200     PERFORM 950-SCAN-OVERDUE     THRU 950-EXIT.                  00036200
036300     PERFORM 850-REPORT-CONTROL-TOTALS THRU 850-EXIT.             00036300
036400*                                                                 00036400
036500     PERFORM 690-CLOSE-FILES      THRU 690-EXIT.                  00036500
036600*                                                                 00036600
036700     MOVE RETURN-CODE TO WS-RETURN-CODE-NUM.                      00036700
036800     DISPLAY 'RESVBAT COMPLETED.  RETURN CODE: '                  00036800
036900             WS-RETURN-CODE-DISPLAY.                              00036900
037000     GOBACK.                                                      00037000
037100*                                                                 00037100
037200*    WINDOWS THE TWO-DIGIT SYSTEM YEAR TO A FOUR-DIGIT            00037200
037300*    PROCESSING DATE.  YY LESS THAN 50 IS TAKEN AS 20YY,          00037300
037400*    OTHERWISE 19YY - REVIEWED FOR Y2K, SEE CHANGE LOG.           00037400
037500 050-GET-PROCESS-DATE.                                            00037500
037600     ACCEPT WS-CURRENT-DATE-6 FROM DATE.                          00037600
037700     IF WS-CD6-YY < 50                                            00037700
037800         MOVE 20 TO WS-PD-CENTURY                                 00037800
037900     ELSE                                                         00037900
038000         MOVE 19 TO WS-PD-CENTURY                                 00038000
038100     END-IF.                                                      00038100
038200     MOVE WS-CD6-YY TO WS-PD-YY.                                  00038200
038300     MOVE WS-CD6-MM TO WS-PD-MM.                                  00038300
038400     MOVE WS-CD6-DD TO WS-PD-DD.                                  00038400
038500 050-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
038700*                                                                 00038700
038800 600-OPEN-FILES.                                                  00038800
038900     OPEN INPUT  BOOKS-FILE                                       00038900
039000                 USERS-FILE                                       00039000
039100                 TRANS-FILE                                       00039100
039200          OUTPUT RESVOUT-FILE                                     00039200
039300                 BOOKOUT-FILE                                     00039300
039400                 RPTOUT-FILE.                                     00039400
039500     IF WS-BOOKS-STATUS NOT = '00'                                00039500
039600         DISPLAY 'ERROR OPENING BOOKS FILE.  RC: '                00039600
039700                 WS-BOOKS-STATUS                                  00039700
039800         MOVE 16 TO RETURN-CODE                                   00039800
039900         MOVE 'Y' TO WS-TRANS-EOF-SW                              00039900
040000     END-IF.                                                      00040000
040100     IF WS-USERS-STATUS NOT = '00'                                00040100
040200         DISPLAY 'ERROR OPENING USERS FILE.  RC: '                00040200
040300                 WS-USERS-STATUS                                  00040300
040400         MOVE 16 TO RETURN-CODE                                   00040400
040500         MOVE 'Y' TO WS-TRANS-EOF-SW                              00040500
040600     END-IF.                                                      00040600
040700     IF WS-TRANS-STATUS NOT = '00'                                00040700
040800         DISPLAY 'ERROR OPENING TRANS FILE.  RC: '                00040800
040900                 WS-TRANS-STATUS                                  00040900
041000         MOVE 16 TO RETURN-CODE                                   00041000
041100         MOVE 'Y' TO WS-TRANS-EOF-SW                              00041100
041200     END-IF.                                                      00041200
041300 600-EXIT.                                                        00041300
041400     EXIT.                                                        00041400
041500*                                                                 00041500
041600 500-LOAD-BOOK-TABLE.                                             00041600
041700     ADD 1 TO BOOK-TBL-COUNT.                                     00041700
041800     READ BOOKS-FILE INTO BOOK-TBL-ENTRY(BOOK-TBL-COUNT)          00041800
041900         AT END                                                   00041900
042000             SUBTRACT 1 FROM BOOK-TBL-COUNT                       00042000
042100             MOVE 'Y' TO WS-BOOKS-EOF-SW                          00042100
042200     END-READ.                                                    00042200
042300 500-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500*                                                                 00042500
042600 550-LOAD-USER-TABLE.                                             00042600
042700     ADD 1 TO USER-TBL-COUNT.                                     00042700
042800     READ USERS-FILE INTO USER-TBL-ENTRY(USER-TBL-COUNT)          00042800
042900         AT END                                                   00042900
043000             SUBTRACT 1 FROM USER-TBL-COUNT                       00043000
043100             MOVE 'Y' TO WS-USERS-EOF-SW                          00043100
043200     END-READ.                                                    00043200
043300 550-EXIT.                                                        00043300
043400     EXIT.                                                        00043400
043500*                                                                 00043500
043600 120-READ-TRANS-FILE.                                             00043600
043700     READ TRANS-FILE INTO WS-TRAN-REC                             00043700
043800         AT END MOVE 'Y' TO WS-TRANS-EOF-SW                       00043800
043900     END-READ.                                                    00043900
044000 120-EXIT.                                                        00044000
044100     EXIT.                                                        00044100
044200*                                                                 00044200
044300 100-PROCESS-TRANSACTIONS.                                        00044300
044400     EVALUATE TRUE                                                00044400
044500         WHEN TRAN-IS-RESERVE                                     00044500
044600             PERFORM 200-PROCESS-RESERVATION THRU 200-EXIT        00044600
044700         WHEN TRAN-IS-RETURN                                      00044700
044800             PERFORM 300-PROCESS-RETURN THRU 300-EXIT             00044800
044900         WHEN OTHER                                               00044900
045000             PERFORM 390-REJECT-INVALID-TYPE THRU 390-EXIT        00045000
045100     END-EVALUATE.                                                00045100
045200     PERFORM 120-READ-TRANS-FILE THRU 120-EXIT.                   00045200
045300 100-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500*                                                                 00045500
045600*    CREATE RESERVATION - VALIDATES USER, BOOK AND                00045600
045700*    AVAILABILITY BEFORE BUILDING THE LEDGER ENTRY.               00045700
045800 200-PROCESS-RESERVATION.                                         00045800
045900     MOVE SPACES TO WS-REJECT-REASON.                             00045900
046000     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00046000
046100     MOVE TRAN-USER-ID TO WS-USER-LOOKUP-ID.                      00046100
046200     PERFORM 610-FIND-USER THRU 610-EXIT.                         00046200
046300     IF NOT WS-USER-FOUND                                         00046300
046400         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON                00046400
046500         MOVE 'N' TO WS-TRAN-OK-SW                                00046500
046600     END-IF.                                                      00046600
046700     IF WS-TRAN-OK                                                00046700
046800         MOVE TRAN-BOOK-ID TO WS-BOOK-LOOKUP-ID                   00046800
046900         PERFORM 510-FIND-BOOK THRU 510-EXIT                      00046900
047000         IF NOT WS-BOOK-FOUND                                     00047000
047100             MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON            00047100
047200             MOVE 'N' TO WS-TRAN-OK-SW                            00047200
047300         END-IF                                                   00047300
047400     END-IF.                                                      00047400
047500     IF WS-TRAN-OK                                                00047500
047600         IF BOOK-TBL-AVAIL-QTY(BOOK-TBL-IDX) = 0                  00047600
047700             MOVE 'NO COPIES AVAILABLE' TO WS-REJECT-REASON       00047700
047800             MOVE 'N' TO WS-TRAN-OK-SW                            00047800
047900         END-IF                                                   00047900
048000     END-IF.                                                      00048000
048100     IF WS-TRAN-OK                                                00048100
048200         PERFORM 250-BUILD-RESERVATION THRU 250-EXIT              00048200
048300         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00048300
048400     ELSE                                                         00048400
048500         PERFORM 840-REPORT-REJECT THRU 840-EXIT                  00048500
048600     END-IF.                                                      00048600
048700 200-EXIT.                                                        00048700
048800     EXIT.                                                        00048800
048900*                                                                 00048900
049000*    APPENDS A NEW ACTIVE RESERVATION TO THE LEDGER TABLE AND     00049000
049100*    DROPS THE BOOK'S AVAILABLE COUNT BY ONE.                     00049100
049200 250-BUILD-RESERVATION.                                           00049200
049300     ADD 1 TO RESV-TBL-COUNT.                                     00049300
049400     ADD 1 TO WS-NEXT-RESV-ID.                                    00049400
049500     MOVE WS-NEXT-RESV-ID                                         00049500
049600         TO RESV-TBL-ID(RESV-TBL-COUNT).                          00049600
049700     MOVE TRAN-USER-ID                                            00049700
049800         TO RESV-TBL-USER-ID(RESV-TBL-COUNT).                     00049800
049900     MOVE USER-TBL-NAME(USER-TBL-IDX)                             00049900
050000         TO RESV-TBL-USER-NAME(RESV-TBL-COUNT).                   00050000
050100     MOVE TRAN-BOOK-ID                                            00050100
050200         TO RESV-TBL-BOOK-ID(RESV-TBL-COUNT).                     00050200
050300     MOVE BOOK-TBL-TITLE(BOOK-TBL-IDX)                            00050300
050400         TO RESV-TBL-BOOK-TITLE(RESV-TBL-COUNT).                  00050400
050500     MOVE TRAN-RENTAL-DAYS                                        00050500
050600         TO RESV-TBL-RENTAL-DAYS(RESV-TBL-COUNT).                 00050600
050700     MOVE TRAN-DATE                                               00050700
050800         TO RESV-TBL-START-DATE(RESV-TBL-COUNT).                  00050800
050900     MOVE 'A' TO CALD-FUNCTION.                                   00050900
051000     MOVE TRAN-DATE TO CALD-BASE-DATE.                            00051000
051100     MOVE TRAN-RENTAL-DAYS TO CALD-DAYS-IN.                       00051100
051200     CALL 'CALDAYS' USING CALDAYS-LINKAGE.                        00051200
051300     MOVE CALD-RESULT-DATE                                        00051300
051400         TO RESV-TBL-EXPECTED-RETURN(RESV-TBL-COUNT).             00051400
051500     MOVE 0                                                       00051500
051600         TO RESV-TBL-ACTUAL-RETURN(RESV-TBL-COUNT).               00051600
051700     MOVE BOOK-TBL-PRICE(BOOK-TBL-IDX)                            00051700
051800         TO RESV-TBL-DAILY-RATE(RESV-TBL-COUNT).                  00051800
051900     COMPUTE RESV-TBL-TOTAL-FEE(RESV-TBL-COUNT) ROUNDED =         00051900
052000         BOOK-TBL-PRICE(BOOK-TBL-IDX) * TRAN-RENTAL-DAYS.         00052000
052100     MOVE 0                                                       00052100
052200         TO RESV-TBL-LATE-FEE(RESV-TBL-COUNT).                    00052200
052300     MOVE 'ACTIVE'                                                00052300
052400         TO RESV-TBL-STATUS(RESV-TBL-COUNT).                      00052400
052500     SET RESV-TBL-IDX TO RESV-TBL-COUNT.                          00052500
052600     PERFORM 700-DECREASE-AVAILABLE THRU 700-EXIT.                00052600
052700     ADD 1 TO NUM-RESV-CREATED.                                   00052700
052800     ADD RESV-TBL-TOTAL-FEE(RESV-TBL-COUNT) TO WS-TOTAL-FEES.     00052800
052900 250-EXIT.                                                        00052900
053000     EXIT.                                                        00053000
053100*                                                                 00053100
053200*    RETURN - VALIDATES THE RESERVATION IS STILL ACTIVE, THEN     00053200
053300*    SETS ACTUAL RETURN DATE, COMPUTES LATE FEE IF PAST THE       00053300
053400*    EXPECTED RETURN DATE, AND RESTORES AVAILABILITY.             00053400
053500 300-PROCESS-RETURN.                                              00053500
053600     MOVE SPACES TO WS-REJECT-REASON.                             00053600
053700     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00053700
053800     PERFORM 650-FIND-RESERVATION THRU 650-EXIT.                  00053800
053900     IF NOT WS-RESV-FOUND                                         00053900
054000         MOVE 'RESERVATION NOT FOUND' TO WS-REJECT-REASON         00054000
054100         MOVE 'N' TO WS-TRAN-OK-SW                                00054100
054200     END-IF.                                                      00054200
054300     IF WS-TRAN-OK                                                00054300
054400         IF NOT RESV-TBL-ACTIVE(RESV-TBL-IDX)                     00054400
054500             MOVE 'ALREADY RETURNED' TO WS-REJECT-REASON          00054500
054600             MOVE 'N' TO WS-TRAN-OK-SW                            00054600
054700         END-IF                                                   00054700
054800     END-IF.                                                      00054800
054900     IF WS-TRAN-OK                                                00054900
055000         PERFORM 350-APPLY-RETURN THRU 350-EXIT                   00055000
055100         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00055100
055200     ELSE                                                         00055200
055300         PERFORM 840-REPORT-REJECT THRU 840-EXIT                  00055300
055400     END-IF.                                                      00055400
055500 300-EXIT.                                                        00055500
055600     EXIT.                                                        00055600
055700*                                                                 00055700
055800 350-APPLY-RETURN.                                                00055800
055900     MOVE TRAN-DATE TO RESV-TBL-ACTUAL-RETURN(RESV-TBL-IDX).      00055900
056000     IF TRAN-DATE > RESV-TBL-EXPECTED-RETURN(RESV-TBL-IDX)        00056000
056100         MOVE 'D' TO CALD-FUNCTION                                00056100
056200         MOVE RESV-TBL-EXPECTED-RETURN(RESV-TBL-IDX)              00056200
056300             TO CALD-BASE-DATE                                    00056300
056400         MOVE TRAN-DATE TO CALD-OTHER-DATE                        00056400
056500         CALL 'CALDAYS' USING CALDAYS-LINKAGE                     00056500
056600         MOVE CALD-RESULT-DAYS TO WS-DAYS-LATE                    00056600
056700         COMPUTE RESV-TBL-LATE-FEE(RESV-TBL-IDX) ROUNDED =        00056700
056800             RESV-TBL-DAILY-RATE(RESV-TBL-IDX) * 0.15             00056800
056900                 * WS-DAYS-LATE                                   00056900
057000         MOVE 'OVERDUE' TO RESV-TBL-STATUS(RESV-TBL-IDX)          00057000
057100         ADD 1 TO NUM-RETURN-OVERDUE                              00057100
057200         ADD RESV-TBL-LATE-FEE(RESV-TBL-IDX)                      00057200
057300             TO WS-TOTAL-LATE-FEES                                00057300
057400     ELSE                                                         00057400
057500         MOVE 0 TO RESV-TBL-LATE-FEE(RESV-TBL-IDX)                00057500
057600         MOVE 'RETURNED' TO RESV-TBL-STATUS(RESV-TBL-IDX)         00057600
057700         ADD 1 TO NUM-RETURN-ONTIME                               00057700
057800     END-IF.                                                      00057800
057900     MOVE RESV-TBL-BOOK-ID(RESV-TBL-IDX) TO WS-BOOK-LOOKUP-ID.    00057900
058000     PERFORM 510-FIND-BOOK THRU 510-EXIT.                         00058000
058100     IF WS-BOOK-FOUND                                             00058100
058200         PERFORM 710-INCREASE-AVAILABLE THRU 710-EXIT             00058200
058300     END-IF.                                                      00058300
058400 350-EXIT.                                                        00058400
058500     EXIT.                                                        00058500
058600*                                                                 00058600
058700 390-REJECT-INVALID-TYPE.                                         00058700
058800     MOVE 'INVALID TRANSACTION TYPE' TO WS-REJECT-REASON.         00058800
058900     PERFORM 840-REPORT-REJECT THRU 840-EXIT.                     00058900
059000 390-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200*                                                                 00059200
059300*    BOOK LOOKUP BY EXTERNAL ID - KEY IS IN WS-BOOK-LOOKUP-ID     00059300
059400*    SO THE SAME PARAGRAPH SERVES THE RESERVATION AND RETURN      00059400
059500*    PATHS AND THE STOCK-UPDATE PARAGRAPH BELOW.                  00059500
059600 510-FIND-BOOK.                                                   00059600
059700     MOVE 'N' TO WS-BOOK-FOUND-SW.                                00059700
059800     SET BOOK-TBL-IDX TO 1.                                       00059800
059900     SEARCH ALL BOOK-TBL-ENTRY                                    00059900
060000         AT END                                                   00060000
060100             MOVE 'N' TO WS-BOOK-FOUND-SW                         00060100
060200         WHEN BOOK-TBL-EXTERNAL-ID(BOOK-TBL-IDX)                  00060200
060300                 = WS-BOOK-LOOKUP-ID                              00060300
060400             MOVE 'Y' TO WS-BOOK-FOUND-SW                         00060400
060500     END-SEARCH.                                                  00060500
060600 510-EXIT.                                                        00060600
060700     EXIT.                                                        00060700
060800*                                                                 00060800
060900*    USER LOOKUP BY USER-ID - LOOKUP ONLY.  CREATE/UPDATE/        00060900
061000*    DELETE OF A BORROWER RECORD IS A DATA-ENTRY FUNCTION         00061000
061100*    HANDLED ON THE BRANCH COUNTER TERMINAL, NOT IN THIS RUN.     00061100
061200 610-FIND-USER.                                                   00061200
061300     MOVE 'N' TO WS-USER-FOUND-SW.                                00061300
061400     SET USER-TBL-IDX TO 1.                                       00061400
061500     SEARCH ALL USER-TBL-ENTRY                                    00061500
061600         AT END                                                   00061600
061700             MOVE 'N' TO WS-USER-FOUND-SW                         00061700
061800         WHEN USER-TBL-ID(USER-TBL-IDX) = WS-USER-LOOKUP-ID       00061800
061900             MOVE 'Y' TO WS-USER-FOUND-SW                         00061900
062000     END-SEARCH.                                                  00062000
062100 610-EXIT.                                                        00062100
062200     EXIT.                                                        00062200
062300*                                                                 00062300
062400*    RESERVATION LOOKUP BY RESERVATION ID - SERIAL SEARCH,        00062400
062500*    THE LEDGER TABLE IS BUILT DURING THIS RUN AND IS NOT         00062500
062600*    SORTED FOR A BINARY SEARCH.                                  00062600
062700 650-FIND-RESERVATION.                                            00062700
062800     MOVE 'N' TO WS-RESV-FOUND-SW.                                00062800
062900     SET RESV-TBL-IDX TO 1.                                       00062900
063000     SEARCH RESV-TBL-ENTRY                                        00063000
063100         AT END                                                   00063100
063200             MOVE 'N' TO WS-RESV-FOUND-SW                         00063200
063300         WHEN RESV-TBL-IDX > RESV-TBL-COUNT                       00063300
063400             MOVE 'N' TO WS-RESV-FOUND-SW                         00063400
063500         WHEN RESV-TBL-ID(RESV-TBL-IDX) = TRAN-RESV-ID            00063500
063600             MOVE 'Y' TO WS-RESV-FOUND-SW                         00063600
063700     END-SEARCH.                                                  00063700
063800 650-EXIT.                                                        00063800
063900     EXIT.                                                        00063900
064000*                                                                 00064000
064100 700-DECREASE-AVAILABLE.                                          00064100
064200     SUBTRACT 1 FROM BOOK-TBL-AVAIL-QTY(BOOK-TBL-IDX).            00064200
064300 700-EXIT.                                                        00064300
064400     EXIT.                                                        00064400
064500*                                                                 00064500
064600 710-INCREASE-AVAILABLE.                                          00064600
064700     IF BOOK-TBL-AVAIL-QTY(BOOK-TBL-IDX) <                        00064700
064800             BOOK-TBL-STOCK-QTY(BOOK-TBL-IDX)                     00064800
064900         ADD 1 TO BOOK-TBL-AVAIL-QTY(BOOK-TBL-IDX)                00064900
065000     END-IF.                                                      00065000
065100 710-EXIT.                                                        00065100
065200     EXIT.                                                        00065200
065300*                                                                 00065300
065400*    STOCK CORRECTION - THE RESERVED COUNT IS STOCK LESS          00065400
065500*    AVAILABLE; A NEW STOCK FIGURE MAY NOT GO BELOW WHAT IS       00065500
065600*    CURRENTLY OUT ON RESERVATION.  STOCK CORRECTIONS ARE         00065600
065700*    KEYED IN THROUGH THE CATALOG-MAINTENANCE COUNTER SCREENS,    00065700
065800*    NOT FED THROUGH THE NIGHTLY RESERVATION RUN, SO THIS         00065800
065900*    PARAGRAPH IS CARRIED HERE BUT NOT PERFORMED FROM ANYWHERE    00065900
066000*    IN THIS JOB - IT IS READY FOR THE DAY THAT FEED IS           00066000
066100*    AUTOMATED THROUGH A TRANSACTION RATHER THAN A SCREEN.        00066100
066200 750-UPDATE-BOOK-STOCK.                                           00066200
066300     COMPUTE WS-RESERVED-QTY =                                    00066300
066400         BOOK-TBL-STOCK-QTY(BOOK-TBL-IDX)                         00066400
066500             - BOOK-TBL-AVAIL-QTY(BOOK-TBL-IDX).                  00066500
066600     IF WS-NEW-STOCK-QTY < WS-RESERVED-QTY                        00066600
066700         MOVE 'N' TO WS-STOCK-UPDATE-OK-SW                        00066700
066800     ELSE                                                         00066800
066900         MOVE WS-NEW-STOCK-QTY                                    00066900
067000             TO BOOK-TBL-STOCK-QTY(BOOK-TBL-IDX)                  00067000
067100         COMPUTE BOOK-TBL-AVAIL-QTY(BOOK-TBL-IDX) =               00067100
067200             WS-NEW-STOCK-QTY - WS-RESERVED-QTY                   00067200
067300         MOVE 'Y' TO WS-STOCK-UPDATE-OK-SW                        00067300
067400     END-IF.                                                      00067400
067500 750-EXIT.                                                        00067500
067600     EXIT.                                                        00067600
067700*                                                                 00067700
067800 690-CLOSE-FILES.                                                 00067800
067900     CLOSE BOOKS-FILE                                             00067900
068000           USERS-FILE                                             00068000
068100           TRANS-FILE                                             00068100
068200           RESVOUT-FILE                                           00068200
068300           BOOKOUT-FILE                                           00068300
068400           RPTOUT-FILE.                                           00068400
068500 690-EXIT.                                                        00068500
068600     EXIT.                                                        00068600
068700*                                                                 00068700
068800 800-INIT-REPORT.                                                 00068800
068900     MOVE WS-PD-MM TO RPT-HDR-MM.                                 00068900
069000     MOVE WS-PD-DD TO RPT-HDR-DD.                                 00069000
069100     COMPUTE RPT-HDR-YYYY = WS-PD-CENTURY * 100 + WS-PD-YY.       00069100
069200     WRITE RPTOUT-REC FROM RPT-HEADER1 AFTER PAGE.                00069200
069300     WRITE RPTOUT-REC FROM RPT-BLANK-LINE.                        00069300
069400     WRITE RPTOUT-REC FROM RPT-DETAIL-HDR1 AFTER 1.               00069400
069500     WRITE RPTOUT-REC FROM RPT-DETAIL-HDR2 AFTER 1.               00069500
069600     WRITE RPTOUT-REC FROM RPT-DETAIL-HDR3 AFTER 1.               00069600
069700     WRITE RPTOUT-REC FROM RPT-BLANK-LINE.                        00069700
069800     WRITE RPTOUT-REC FROM RPT-REJECT-HDR1 AFTER 1.               00069800
069900     WRITE RPTOUT-REC FROM RPT-REJECT-HDR2 AFTER 1.               00069900
070000 800-EXIT.                                                        00070000
070100     EXIT.                                                        00070100
070200*                                                                 00070200
070300 830-REPORT-DETAIL.                                               00070300
070400     MOVE RESV-TBL-ID(RESV-TBL-IDX)                               00070400
070500         TO RPT-DTL-RESV-ID.                                      00070500
070600     MOVE RESV-TBL-USER-NAME(RESV-TBL-IDX)                        00070600
070700         TO RPT-DTL-USER-NAME.                                    00070700
070800     MOVE RESV-TBL-BOOK-TITLE(RESV-TBL-IDX)                       00070800
070900         TO RPT-DTL-BOOK-TITLE.                                   00070900
071000     MOVE RESV-TBL-STATUS(RESV-TBL-IDX)                           00071000
071100         TO RPT-DTL-STATUS.                                       00071100
071200     MOVE RESV-TBL-TOTAL-FEE(RESV-TBL-IDX)                        00071200
071300         TO RPT-DTL-TOTAL-FEE.                                    00071300
071400     MOVE RESV-TBL-LATE-FEE(RESV-TBL-IDX)                         00071400
071500         TO RPT-DTL-LATE-FEE.                                     00071500
071600     WRITE RPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.               00071600
071700 830-EXIT.                                                        00071700
071800     EXIT.                                                        00071800
071900*                                                                 00071900
072000 840-REPORT-REJECT.                                               00072000
072100     ADD 1 TO NUM-REJECTS.                                        00072100
072200     MOVE TRAN-TYPE    TO RPT-REJ-TYPE.                           00072200
072300     MOVE TRAN-RESV-ID TO RPT-REJ-RESV-ID.                        00072300
072400     MOVE TRAN-USER-ID TO RPT-REJ-USER-ID.                        00072400
072500     MOVE TRAN-BOOK-ID TO RPT-REJ-BOOK-ID.                        00072500
072600     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                     00072600
072700     WRITE RPTOUT-REC FROM RPT-REJECT-LINE AFTER 1.               00072700
072800 840-EXIT.                                                        00072800
072900     EXIT.                                                        00072900
073000*                                                                 00073000
073100*    OVERDUE SELECTOR - DETECTION ONLY, NO CHANGE TO THE          00073100
073200*    LEDGER.  RUNS AFTER ALL TRANSACTIONS ARE APPLIED SO THE      00073200
073300*    SCAN SEES THE FINAL STATUS OF EVERY RESERVATION.             00073300
073400 950-SCAN-OVERDUE.                                                00073400
073500     WRITE RPTOUT-REC FROM RPT-BLANK-LINE.                        00073500
073600     WRITE RPTOUT-REC FROM RPT-OVERDUE-HDR1 AFTER 1.              00073600
073700     WRITE RPTOUT-REC FROM RPT-OVERDUE-HDR2 AFTER 1.              00073700
073800     SET RESV-TBL-IDX TO 1.                                       00073800
073900     PERFORM 955-TEST-ONE-OVERDUE THRU 955-EXIT                   00073900
074000         UNTIL RESV-TBL-IDX > RESV-TBL-COUNT.                     00074000
074100 950-EXIT.                                                        00074100
074200     EXIT.                                                        00074200
074300*                                                                 00074300
074400 955-TEST-ONE-OVERDUE.                                            00074400
074500     IF RESV-TBL-ACTIVE(RESV-TBL-IDX)                             00074500
074600         AND RESV-TBL-EXPECTED-RETURN(RESV-TBL-IDX)               00074600
074700                 < WS-PROCESS-DATE                                00074700
074800         MOVE 'D' TO CALD-FUNCTION                                00074800
074900         MOVE RESV-TBL-EXPECTED-RETURN(RESV-TBL-IDX)              00074900
075000             TO CALD-BASE-DATE                                    00075000
075100         MOVE WS-PROCESS-DATE TO CALD-OTHER-DATE                  00075100
075200         CALL 'CALDAYS' USING CALDAYS-LINKAGE                     00075200
075300         MOVE CALD-RESULT-DAYS TO WS-DAYS-LATE                    00075300
075400         PERFORM 845-REPORT-OVERDUE THRU 845-EXIT                 00075400
075500     END-IF.                                                      00075500
075600     SET RESV-TBL-IDX UP BY 1.                                    00075600
075700 955-EXIT.                                                        00075700
075800     EXIT.                                                        00075800
075900*                                                                 00075900
076000 845-REPORT-OVERDUE.                                              00076000
076100     MOVE RESV-TBL-ID(RESV-TBL-IDX)                               00076100
076200         TO RPT-OVD-RESV-ID.                                      00076200
076300     MOVE RESV-TBL-USER-NAME(RESV-TBL-IDX)                        00076300
076400         TO RPT-OVD-USER-NAME.                                    00076400
076500     MOVE RESV-TBL-BOOK-TITLE(RESV-TBL-IDX)                       00076500
076600         TO RPT-OVD-BOOK-TITLE.                                   00076600
076700     MOVE RESV-TBL-EXPECTED-RETURN(RESV-TBL-IDX)                  00076700
076800         TO RPT-OVD-EXP-RETURN.                                   00076800
076900     MOVE WS-DAYS-LATE TO RPT-OVD-DAYS-LATE.                      00076900
077000     WRITE RPTOUT-REC FROM RPT-OVERDUE-LINE AFTER 1.              00077000
077100 845-EXIT.                                                        00077100
077200     EXIT.                                                        00077200
077300*                                                                 00077300
077400 850-REPORT-CONTROL-TOTALS.                                       00077400
077500     WRITE RPTOUT-REC FROM RPT-BLANK-LINE.                        00077500
077600     WRITE RPTOUT-REC FROM RPT-TOTALS-HDR1 AFTER 2.               00077600
077700     MOVE 'RESERVATIONS CREATED' TO RPT-TOT-LABEL.                00077700
077800     MOVE NUM-RESV-CREATED TO RPT-TOT-COUNT.                      00077800
077900     WRITE RPTOUT-REC FROM RPT-TOTALS-COUNT-LINE AFTER 1.         00077900
078000     MOVE 'RETURNS ON TIME' TO RPT-TOT-LABEL.                     00078000
078100     MOVE NUM-RETURN-ONTIME TO RPT-TOT-COUNT.                     00078100
078200     WRITE RPTOUT-REC FROM RPT-TOTALS-COUNT-LINE AFTER 1.         00078200
078300     MOVE 'RETURNS OVERDUE' TO RPT-TOT-LABEL.                     00078300
078400     MOVE NUM-RETURN-OVERDUE TO RPT-TOT-COUNT.                    00078400
078500     WRITE RPTOUT-REC FROM RPT-TOTALS-COUNT-LINE AFTER 1.         00078500
078600     MOVE 'TRANSACTIONS REJECTED' TO RPT-TOT-LABEL.               00078600
078700     MOVE NUM-REJECTS TO RPT-TOT-COUNT.                           00078700
078800     WRITE RPTOUT-REC FROM RPT-TOTALS-COUNT-LINE AFTER 1.         00078800
078900     MOVE 'TOTAL RENTAL FEES CHARGED' TO RPT-TOT-MONEY-LABEL.     00078900
079000     MOVE WS-TOTAL-FEES TO RPT-TOT-MONEY.                         00079000
079100     WRITE RPTOUT-REC FROM RPT-TOTALS-MONEY-LINE AFTER 1.         00079100
079200     MOVE 'TOTAL LATE FEES CHARGED' TO RPT-TOT-MONEY-LABEL.       00079200
079300     MOVE WS-TOTAL-LATE-FEES TO RPT-TOT-MONEY.                    00079300
079400     WRITE RPTOUT-REC FROM RPT-TOTALS-MONEY-LINE AFTER 1.         00079400
079500 850-EXIT.                                                        00079500
079600     EXIT.                                                        00079600
079700*                                                                 00079700
079800 900-WRITE-RESV-TABLE.                                            00079800
079900     SET RESV-TBL-IDX TO 1.                                       00079900
080000     PERFORM 905-WRITE-ONE-RESV THRU 905-EXIT                     00080000
080100         UNTIL RESV-TBL-IDX > RESV-TBL-COUNT.                     00080100
080200 900-EXIT.                                                        00080200
080300     EXIT.                                                        00080300
080400*                                                                 00080400
080500 905-WRITE-ONE-RESV.                                              00080500
080600     MOVE RESV-TBL-ENTRY(RESV-TBL-IDX) TO RESVOUT-REC.            00080600
080700     WRITE RESVOUT-REC.                                           00080700
080800     SET RESV-TBL-IDX UP BY 1.                                    00080800
080900 905-EXIT.                                                        00080900
081000     EXIT.                                                        00081000
081100*                                                                 00081100
081200 910-WRITE-BOOK-TABLE.                                            00081200
081300     SET BOOK-TBL-IDX TO 1.                                       00081300
081400     PERFORM 915-WRITE-ONE-BOOK THRU 915-EXIT                     00081400
081500         UNTIL BOOK-TBL-IDX > BOOK-TBL-COUNT.                     00081500
081600 910-EXIT.                                                        00081600
081700     EXIT.                                                        00081700
081800*                                                                 00081800
081900 915-WRITE-ONE-BOOK.                                              00081900
082000     MOVE BOOK-TBL-ENTRY(BOOK-TBL-IDX) TO BOOKOUT-REC.            00082000
082100     WRITE BOOKOUT-REC.                                           00082100
082200     SET BOOK-TBL-IDX UP BY 1.                                    00082200
082300 915-EXIT.                                                        00082300
082400     EXIT.                                                        00082400
